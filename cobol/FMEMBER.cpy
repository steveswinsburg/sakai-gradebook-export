000100*=============================================================*   
000200*  FMEMBER.CPY                                                 *  
000300*  ENREGISTREMENT MEMBRE -- LISTE DES INSCRITS D'UN SITE.      *  
000400*  FICHIER TRIE/GROUPE PAR SITE, MEME ORDRE QUE F-SITE.        *  
000500*  AUTEUR : R. DELACROIX          ECRIT LE : 03/11/1988        *  
000600*=============================================================*   
000700 FD  F-MEMBER                                                     
000800     RECORD CONTAINS 210 CHARACTERS                               
000900     RECORDING MODE IS F.                                         
001000                                                                  
001100 01  R-MEMBER.                                                    
001200     05  MEMBER-SITE-ID        PIC X(36).                         
001300     05  MEMBER-USER-ID        PIC X(36).                         
001400     05  MEMBER-USER-EID       PIC X(99).                         
001500     05  MEMBER-ROLE           PIC X(30).                         
001600     05  FILLER                PIC X(09).                         
