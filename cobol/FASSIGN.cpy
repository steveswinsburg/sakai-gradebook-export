000100*=============================================================*   
000200*  FASSIGN.CPY                                                 *  
000300*  ENREGISTREMENT DEVOIR -- STRUCTURE DU CARNET DE NOTES.      *  
000400*  FICHIER TRIE/GROUPE PAR SITE, ORDRE = ORDRE COLONNE CSV.    *  
000500*  AUTEUR : R. DELACROIX          ECRIT LE : 03/11/1988        *  
000600*=============================================================*   
000700 FD  F-ASSIGN                                                     
000800     RECORD CONTAINS 160 CHARACTERS                               
000900     RECORDING MODE IS F.                                         
001000                                                                  
001100 01  R-ASSIGN.                                                    
001200     05  ASSN-ID               PIC S9(18).                        
001300     05  ASSN-ID-X REDEFINES ASSN-ID PIC X(18).                   
001400     05  ASSN-NAME             PIC X(100).                        
001500     05  ASSN-SITE-ID          PIC X(36).                         
001600     05  FILLER                PIC X(06).                         
