000100*=============================================================*   
000200*  FSITE.CPY                                                   *  
000300*  ENREGISTREMENT SITE -- UN ENREGISTREMENT PAR SITE COURS     *  
000400*  ELIGIBLE POUR L'EXPORT DE FIN DE PERIODE.                   *  
000500*  AUTEUR : R. DELACROIX          ECRIT LE : 03/11/1988        *  
000600*=============================================================*   
000700 FD  F-SITE                                                       
000800     RECORD CONTAINS 160 CHARACTERS                               
000900     RECORDING MODE IS F.                                         
001000                                                                  
001100 01  R-SITE.                                                      
001200     05  SITE-ID               PIC X(36).                         
001300     05  SITE-TITLE            PIC X(100).                        
001400     05  SITE-TERM-EID         PIC X(20).                         
001500     05  SITE-IS-USER-SITE     PIC X(01).                         
001600         88  SITE-USER-SITE-YES        VALUE 'Y'.                 
001700         88  SITE-USER-SITE-NO         VALUE 'N'.                 
001800     05  SITE-IS-SPECIAL       PIC X(01).                         
001900         88  SITE-SPECIAL-YES          VALUE 'Y'.                 
002000         88  SITE-SPECIAL-NO           VALUE 'N'.                 
002100     05  FILLER                PIC X(02).                         
