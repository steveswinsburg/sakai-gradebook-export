000100*=============================================================*   
000200*  FCURSESS.CPY                                                *  
000300*  ENREGISTREMENT SESSION COURANTE -- SERT UNIQUEMENT A        *  
000400*  DETERMINER LA PERIODE PAR DEFAUT QUAND LA CARTE PARAMETRE   *  
000500*  NE PRECISE PAS DE PERIODE (VOIR 1020-RESOLVE-TERM).         *  
000600*  AUTEUR : K. TREMBLAY           ECRIT LE : 02/14/1999        *  
000700*=============================================================*   
000800 FD  F-CURSESS                                                    
000900     RECORD CONTAINS 30 CHARACTERS                                
001000     RECORDING MODE IS F.                                         
001100                                                                  
001200 01  R-CURSESS.                                                   
001300     05  CS-TERM-EID           PIC X(20).                         
001400     05  FILLER                PIC X(10).                         
