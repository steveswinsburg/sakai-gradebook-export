000100*=============================================================*   
000200*  FDISPNM.CPY                                                 *  
000300*  ENREGISTREMENT NOM AFFICHAGE -- REPERTOIRE GLOBAL DES       *  
000400*  UTILISATEURS CONNUS, CHARGE UNE SEULE FOIS EN DEBUT DE JOB. *  
000500*  AUTEUR : R. DELACROIX          ECRIT LE : 03/11/1988        *  
000600*=============================================================*   
000700 FD  F-DISPNM                                                     
000800     RECORD CONTAINS 200 CHARACTERS                               
000900     RECORDING MODE IS F.                                         
001000                                                                  
001100 01  R-DISPNM.                                                    
001200     05  DN-USER-EID           PIC X(99).                         
001300     05  DN-DISPLAY-NAME       PIC X(100).                        
001400     05  FILLER                PIC X(01).                         
