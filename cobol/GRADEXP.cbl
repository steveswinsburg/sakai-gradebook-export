000100*=============================================================*   
000200*  GRADEXP  --  EXPORT DU CARNET DE NOTES PAR PERIODE          *  
000300*  JOB BATCH : POUR CHAQUE SITE ELIGIBLE DE LA PERIODE COURANTE*  
000400*  (OU DE LA PERIODE PASSEE EN PARAMETRE), EXTRAIT LE CARNET   *  
000500*  DE NOTES DU SITE (INSCRITS, DEVOIRS, NOTES, NOTE DE COURS)  *  
000600*  ET ECRIT UN FICHIER CSV PAR SITE DANS LE REPERTOIRE DE      *  
000700*  SORTIE PASSE EN PARAMETRE.                                  *  
000800*                                                              *  
000900*  AUTEUR       : R. DELACROIX                                *   
001000*  INSTALLATION : CENTRE DE TRAITEMENT REGIONAL               *   
001100*  ECRIT LE     : 03/11/1988                                  *   
001200*  COMPILE LE   :                                             *   
001300*  SECURITE     : USAGE INTERNE - DIFFUSION RESTREINTE        *   
001400*=============================================================*   
001500*  HISTORIQUE DES MODIFICATIONS                                *  
001600*  ---------------------------------------------------------  *   
001700*  03/11/1988  RD    VERSION INITIALE.                        *   
001800*  03/11/1988  RD    OUVERTURE FICHIERS, CHARGEMENT INSCRITS,  *  
001900*                    TRI DU ROSTER, ECRITURE DU CSV.          *   
002000*  19/06/1989  RD    AJOUT DU FILTRE SITE SPECIAL/PERSONNEL.   *  
002100*  02/02/1990  RD    PRISE EN COMPTE DU DEVOIR "NOTE DE COURS" *  
002200*                    -- VOIR DEM. 0114.                       *   
002300*  14/11/1991  JMF   CORRECTION TRI ROSTER (ROLE PUIS EID).    *  
002400*  27/08/1992  JMF   RESOLUTION AUTOMATIQUE DE LA PERIODE SI   *  
002500*                    LA CARTE PARAMETRE NE LA PRECISE PAS      *  
002600*                    (DEM. 0203) -- VOIR 1020-RESOLVE-TERM.    *  
002700*  05/01/1994  RD    PRECEDENCE NOTE SAISIE SUR NOTE CALCULEE. *  
002800*  30/09/1995  MPB   NOM D'AFFICHAGE CHARGE 1 SEULE FOIS EN    *  
002900*                    DEBUT DE JOB (DEM. 0288).                *   
003000*  14/02/1999  KT    PASSAGE AN 2000 -- DATES DU JOB SUR 4     *  
003100*                    POSITIONS D'ANNEE. AUCUN CALCUL DE DATE   *  
003200*                    DANS CE PROGRAMME, RIEN D'AUTRE A FAIRE.  *  
003300*  18/08/1999  KT    REVUE POST-AN2000 DU JOB, RAS.            *  
003400*  22/08/2003  MPB   AJOUT SITE-IS-SPECIAL (DEM. 4471).        *  
003500*  11/05/2007  MPB   NOM DE FICHIER CSV SIMPLIFIE : REPERTOIRE *  
003600*                    + IDENTIFIANT SITE + ".CSV" (DEM. 5502).  *  
003700*  09/03/2011  SLA   COMPTEURS PAR SITE AU LIEU DE COMPTEURS   *  
003800*                    GLOBAUX EN FIN DE JOB (DEM. 6017).        *  
003900*=============================================================*   
004000 IDENTIFICATION DIVISION.                                         
004100 PROGRAM-ID.     GRADEXP.                                         
004200 AUTHOR.         R. DELACROIX.                                    
004300 INSTALLATION.   CENTRE DE TRAITEMENT REGIONAL.                   
004400 DATE-WRITTEN.   03/11/1988.                                      
004500 DATE-COMPILED.                                                   
004600 SECURITY.       USAGE INTERNE - DIFFUSION RESTREINTE.            
004700                                                                  
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SPECIAL-NAMES.                                                   
005100     C01 IS TOP-OF-FORM.                                          
005200                                                                  
005300 INPUT-OUTPUT SECTION.                                            
005400 FILE-CONTROL.                                                    
005500     SELECT F-PARMCARD                                            
005600     ASSIGN TO 'PARMCARD'                                         
005700     ORGANIZATION IS LINE SEQUENTIAL                              
005800     ACCESS MODE IS SEQUENTIAL                                    
005900     FILE STATUS IS WS-STAT-FPARM.                                
006000                                                                  
006100     SELECT F-SITE                                                
006200     ASSIGN TO 'SITEIN'                                           
006300     ORGANIZATION IS LINE SEQUENTIAL                              
006400     ACCESS MODE IS SEQUENTIAL                                    
006500     FILE STATUS IS WS-STAT-FSITE.                                
006600                                                                  
006700     SELECT F-MEMBER                                              
006800     ASSIGN TO 'MEMBERIN'                                         
006900     ORGANIZATION IS LINE SEQUENTIAL                              
007000     ACCESS MODE IS SEQUENTIAL                                    
007100     FILE STATUS IS WS-STAT-FMBR.                                 
007200                                                                  
007300     SELECT F-ASSIGN                                              
007400     ASSIGN TO 'ASSIGNIN'                                         
007500     ORGANIZATION IS LINE SEQUENTIAL                              
007600     ACCESS MODE IS SEQUENTIAL                                    
007700     FILE STATUS IS WS-STAT-FASN.                                 
007800                                                                  
007900     SELECT F-SCORE                                               
008000     ASSIGN TO 'SCOREIN'                                          
008100     ORGANIZATION IS LINE SEQUENTIAL                              
008200     ACCESS MODE IS SEQUENTIAL                                    
008300     FILE STATUS IS WS-STAT-FSCR.                                 
008400                                                                  
008500     SELECT F-CGRADE                                              
008600     ASSIGN TO 'CGRADEIN'                                         
008700     ORGANIZATION IS LINE SEQUENTIAL                              
008800     ACCESS MODE IS SEQUENTIAL                                    
008900     FILE STATUS IS WS-STAT-FCGR.                                 
009000                                                                  
009100     SELECT F-DISPNM                                              
009200     ASSIGN TO 'DISPNMIN'                                         
009300     ORGANIZATION IS LINE SEQUENTIAL                              
009400     ACCESS MODE IS SEQUENTIAL                                    
009500     FILE STATUS IS WS-STAT-FDNM.                                 
009600                                                                  
009700     SELECT F-CURSESS                                             
009800     ASSIGN TO 'CURSESSIN'                                        
009900     ORGANIZATION IS LINE SEQUENTIAL                              
010000     ACCESS MODE IS SEQUENTIAL                                    
010100     FILE STATUS IS WS-STAT-FCSS.                                 
010200                                                                  
010300     SELECT F-CSVOUT                                              
010400     ASSIGN TO WS-CSV-FILENAME                                    
010500     ORGANIZATION IS LINE SEQUENTIAL                              
010600     ACCESS MODE IS SEQUENTIAL                                    
010700     FILE STATUS IS WS-STAT-FCSV.                                 
010800                                                                  
010900 DATA DIVISION.                                                   
011000 FILE SECTION.                                                    
011100* CARTE PARAMETRE DU JOB : PERIODE (FACULTATIF) + REPERTOIRE      
011200* DE SORTIE DES CSV.                                              
011300 FD  F-PARMCARD                                                   
011400     RECORD CONTAINS 80 CHARACTERS                                
011500     RECORDING MODE IS F.                                         
011600 01  R-PARMCARD.                                                  
011700     05  PARM-TERM-EID         PIC X(20).                         
011800     05  PARM-OUTPUT-DIR       PIC X(58).                         
011900     05  FILLER                PIC X(02).                         
012000                                                                  
012100* DESCRIPTIONS DE FICHIERS VIA COPY, COMME LE RESTE DU LOT.       
012200 COPY 'FSITE.cpy'.                                                
012300 COPY 'FMEMBER.cpy'.                                              
012400 COPY 'FASSIGN.cpy'.                                              
012500 COPY 'FSCORE.cpy'.                                               
012600 COPY 'FCGRADE.cpy'.                                              
012700 COPY 'FDISPNM.cpy'.                                              
012800 COPY 'FCURSESS.cpy'.                                             
012900                                                                  
013000* FICHIER DE SORTIE CSV -- UN PAR SITE. LARGEUR VARIABLE CAR      
013100* LE NOMBRE DE COLONNES DEPEND DU NOMBRE DE DEVOIRS DU SITE.      
013200 FD  F-CSVOUT                                                     
013300     RECORD IS VARYING IN SIZE FROM 20 TO 4000 CHARACTERS         
013400     DEPENDING ON WS-CSV-LEN                                      
013500     RECORDING MODE IS V.                                         
013600 01  R-CSVOUT                  PIC X(4000).                       
013700                                                                  
013800 WORKING-STORAGE SECTION.                                         
013900* GESTION DES STATUTS DE FICHIERS                                 
014000 77  WS-STAT-FPARM             PIC XX.                            
014100     88  WS-STAT-FPARM-OK              VALUE '00'.                
014200     88  WS-STAT-FPARM-FIN             VALUE '10'.                
014300 77  WS-STAT-FSITE             PIC XX.                            
014400     88  WS-STAT-FSITE-OK              VALUE '00'.                
014500     88  WS-STAT-FSITE-FIN             VALUE '10'.                
014600 77  WS-STAT-FMBR              PIC XX.                            
014700     88  WS-STAT-FMBR-OK               VALUE '00'.                
014800     88  WS-STAT-FMBR-FIN              VALUE '10'.                
014900 77  WS-STAT-FASN              PIC XX.                            
015000     88  WS-STAT-FASN-OK               VALUE '00'.                
015100     88  WS-STAT-FASN-FIN              VALUE '10'.                
015200 77  WS-STAT-FSCR              PIC XX.                            
015300     88  WS-STAT-FSCR-OK               VALUE '00'.                
015400     88  WS-STAT-FSCR-FIN              VALUE '10'.                
015500 77  WS-STAT-FCGR              PIC XX.                            
015600     88  WS-STAT-FCGR-OK               VALUE '00'.                
015700     88  WS-STAT-FCGR-FIN              VALUE '10'.                
015800 77  WS-STAT-FDNM              PIC XX.                            
015900     88  WS-STAT-FDNM-OK               VALUE '00'.                
016000     88  WS-STAT-FDNM-FIN              VALUE '10'.                
016100 77  WS-STAT-FCSS              PIC XX.                            
016200     88  WS-STAT-FCSS-OK               VALUE '00'.                
016300     88  WS-STAT-FCSS-FIN              VALUE '10'.                
016400 77  WS-STAT-FCSV              PIC XX.                            
016500     88  WS-STAT-FCSV-OK               VALUE '00'.                
016600                                                                  
016700* INDICATEURS DE TRAITEMENT                                       
016800 77  WS-SITE-SKIP-FLAG         PIC X(01) VALUE 'N'.               
016900     88  WS-SITE-SKIP-YES              VALUE 'Y'.                 
017000     88  WS-SITE-SKIP-NO               VALUE 'N'.                 
017100 77  WS-MBR-FOUND-FLAG         PIC X(01) VALUE 'N'.               
017200     88  WS-MBR-FOUND-YES              VALUE 'Y'.                 
017300     88  WS-MBR-FOUND-NO               VALUE 'N'.                 
017400 77  WS-SCR-FOUND-FLAG         PIC X(01) VALUE 'N'.               
017500     88  WS-SCR-FOUND-YES              VALUE 'Y'.                 
017600     88  WS-SCR-FOUND-NO               VALUE 'N'.                 
017700 77  WS-DNM-FOUND-FLAG         PIC X(01) VALUE 'N'.               
017800     88  WS-DNM-FOUND-YES              VALUE 'Y'.                 
017900     88  WS-DNM-FOUND-NO               VALUE 'N'.                 
018000                                                                  
018100* COMPTEURS ET INDICES -- TOUS BINAIRES (USAGE COMP)              
018200 77  WS-SITE-CTR               PIC S9(4) COMP VALUE 0.            
018300 77  WS-READ-CTR               PIC S9(4) COMP VALUE 0.            
018400 77  WS-WRITE-CTR              PIC S9(4) COMP VALUE 0.            
018500 77  WS-IX-MBR                 PIC S9(4) COMP VALUE 0.            
018600 77  WS-IX-ASN                 PIC S9(4) COMP VALUE 0.            
018700 77  WS-IX-FOUND               PIC S9(4) COMP VALUE 0.            
018800 77  WS-CSV-LEN                PIC S9(4) COMP VALUE 0.            
018900 77  WS-CSV-PTR                PIC S9(4) COMP VALUE 0.            
019000                                                                  
019100* ZONES EDITEES POUR AFFICHAGE DES COMPTEURS PAR SITE             
019200 77  WS-NB-MBR-ED              PIC ZZZ9.                          
019300 77  WS-WRITE-CTR-ED           PIC ZZZ9.                          
019400 77  WS-SITE-CTR-ED            PIC ZZZ9.                          
019500                                                                  
019600* DATE ET HEURE DE LANCEMENT DU JOB -- BANNIERE DE DEBUT/FIN      
019700 01  WS-RUN-DATE-GRP.                                             
019800     05  WS-RUN-DATE           PIC 9(06).                         
019900     05  FILLER                PIC X(02).                         
020000 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-GRP.                   
020100     05  WS-RUN-DATE-YY        PIC 99.                            
020200     05  WS-RUN-DATE-MM        PIC 99.                            
020300     05  WS-RUN-DATE-DD        PIC 99.                            
020400     05  FILLER                PIC X(02).                         
020500 01  WS-RUN-TIME-GRP.                                             
020600     05  WS-RUN-TIME           PIC 9(08).                         
020700     05  FILLER                PIC X(02).                         
020800 01  WS-RUN-TIME-BRK REDEFINES WS-RUN-TIME-GRP.                   
020900     05  WS-RUN-TIME-HH        PIC 99.                            
021000     05  WS-RUN-TIME-MN        PIC 99.                            
021100     05  WS-RUN-TIME-SS        PIC 99.                            
021200     05  WS-RUN-TIME-HS        PIC 99.                            
021300     05  FILLER                PIC X(02).                         
021400                                                                  
021500* PERIODE CIBLE ET REPERTOIRE DE SORTIE, TIRES DE LA CARTE        
021600* PARAMETRE (OU RESOLUS PAR 1020-RESOLVE-TERM-START)              
021700 77  WS-TARGET-TERM            PIC X(20).                         
021800 77  WS-OUTPUT-DIR             PIC X(58).                         
021900 77  WS-CSV-FILENAME           PIC X(120).                        
022000                                                                  
022100* ZONES DE TRAVAIL POUR LA CONSTRUCTION DE LA LIGNE CSV           
022200 77  WS-CSV-LINE               PIC X(4000).                       
022300 77  WS-CSV-CELL               PIC X(20).                         
022400 77  WS-SEARCH-EID             PIC X(99).                         
022500 77  WS-SEARCH-USER-ID         PIC X(36).                         
022600* VUE ALPHA DE LA CLE DE RECHERCHE DEVOIR, POUR AFFICHAGE         
022700* DIAGNOSTIC EN CAS D'ERREUR (LE COMP NE SE DISPLAY PAS BIEN).    
022800 01  WS-SEARCH-ASSN-GRP.                                          
022900     05  WS-SEARCH-ASSN-ID     PIC S9(18).                        
023000     05  FILLER                PIC X(01).                         
023100 01  WS-SEARCH-ASSN-ALPHA REDEFINES WS-SEARCH-ASSN-GRP.           
023200     05  WS-SEARCH-ASSN-ID-X   PIC X(18).                         
023300     05  FILLER                PIC X(01).                         
023400                                                                  
023500* LIGNE DE BANNIERE POUR LES MESSAGES D'ERREUR                    
023600 77  WS-LIG-RAP                PIC X(60) VALUE SPACES.            
023700                                                                  
023800* TABLE DE TRAVAIL -- ROSTER DU SITE EN COURS DE TRAITEMENT,      
023900* TRIEE PAR ROLE PUIS EID (VOIR 4090-LOAD-ROSTER-END). LA         
024000* NOTE DE COURS EST PORTEE PAR SA PROPRE ZONE (WS-MBR-CGRADE)     
024100* PLUTOT QUE PAR UN DEVOIR FICTIF D'IDENTIFIANT -1.               
024200 01  WS-MEMBER-AREA.                                              
024300     05  WS-NB-MBR             PIC S9(4) COMP VALUE 0.            
024400     05  FILLER                PIC X(01).                         
024500     05  WS-MEMBER-TAB OCCURS 1 TO 2000 TIMES                     
024600                       DEPENDING ON WS-NB-MBR                     
024700                       ASCENDING KEY WS-MBR-ROLE                  
024800                                     WS-MBR-USER-EID              
024900                       INDEXED BY IDX-MBR.                        
025000         10  WS-MBR-USER-ID    PIC X(36).                         
025100         10  WS-MBR-USER-EID   PIC X(99).                         
025200         10  WS-MBR-ROLE       PIC X(30).                         
025300         10  WS-MBR-DISP-NAME  PIC X(100).                        
025400         10  WS-MBR-CGRADE     PIC X(20).                         
025500         10  FILLER            PIC X(05).                         
025600                                                                  
025700* TABLE DE TRAVAIL -- DEVOIRS DU SITE, DANS L'ORDRE DU FICHIER    
025800* (ORDRE DES COLONNES DU CSV).                                    
025900 01  WS-ASSN-AREA.                                                
026000     05  WS-NB-ASSN            PIC S9(4) COMP VALUE 0.            
026100     05  FILLER                PIC X(01).                         
026200     05  WS-ASSN-TAB OCCURS 1 TO 300 TIMES                        
026300                     DEPENDING ON WS-NB-ASSN                      
026400                     INDEXED BY IDX-ASN.                          
026500         10  WS-ASN-ID         PIC S9(18).                        
026600         10  WS-ASN-NAME       PIC X(100).                        
026700         10  FILLER            PIC X(02).                         
026800                                                                  
026900* TABLE DE TRAVAIL -- NOTES DU SITE, RECHARGEE A CHAQUE SITE.     
027000 01  WS-SCORE-AREA.                                               
027100     05  WS-NB-SCORE           PIC S9(4) COMP VALUE 0.            
027200     05  FILLER                PIC X(01).                         
027300     05  WS-SCORE-TAB OCCURS 1 TO 5000 TIMES                      
027400                      DEPENDING ON WS-NB-SCORE                    
027500                      INDEXED BY IDX-SCR.                         
027600         10  WS-SCR-ASSN-ID    PIC S9(18).                        
027700         10  WS-SCR-USER-ID    PIC X(36).                         
027800         10  WS-SCR-POINTS     PIC X(20).                         
027900         10  FILLER            PIC X(02).                         
028000                                                                  
028100* TABLE DE TRAVAIL -- REPERTOIRE DES NOMS D'AFFICHAGE, CHARGE     
028200* UNE SEULE FOIS EN DEBUT DE JOB (DEM. 0288).                     
028300 01  WS-DNAME-AREA.                                               
028400     05  WS-NB-DNAME           PIC S9(8) COMP VALUE 0.            
028500     05  FILLER                PIC X(01).                         
028600     05  WS-DNAME-TAB OCCURS 1 TO 20000 TIMES                     
028700                      DEPENDING ON WS-NB-DNAME                    
028800                      INDEXED BY IDX-DNM.                         
028900         10  WS-DNM-EID        PIC X(99).                         
029000         10  WS-DNM-NAME       PIC X(100).                        
029100         10  FILLER            PIC X(01).                         
029200                                                                  
029300***************************************************************   
029400*    EXECUTION DU PROGRAMME                                       
029500***************************************************************   
029600 PROCEDURE DIVISION.                                              
029700                                                                  
029800*0000-MAIN-START                                                  
029900     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.      
030000     PERFORM 2000-OPEN-FILES-START THRU 2010-OPEN-FILES-END.      
030100     PERFORM 8000-LOAD-DNAMES-START THRU 8090-LOAD-DNAMES-END.    
030200     PERFORM 2100-READ-SITE-START  THRU 2110-READ-SITE-END.       
030300     PERFORM 3000-SITE-LOOP-START  THRU 3090-SITE-LOOP-END        
030400        UNTIL WS-STAT-FSITE-FIN.                                  
030500     PERFORM 2900-CLOSE-FILES-START THRU 2910-CLOSE-FILES-END.    
030600     MOVE WS-SITE-CTR TO WS-SITE-CTR-ED.                          
030700     MOVE ALL '=' TO WS-LIG-RAP.                                  
030800     DISPLAY WS-LIG-RAP.                                          
030900     DISPLAY 'GRADEXP TERMINE - SITES EXPORTES : '                
031000              WS-SITE-CTR-ED.                                     
031100     DISPLAY WS-LIG-RAP.                                          
031200*0000-MAIN-END                                                    
031300     GO TO 0010-STOP-PRG.                                         
031400                                                                  
031500 0010-STOP-PRG.                                                   
031600     STOP RUN.                                                    
031700                                                                  
031800 1000-INITIALIZE-START.                                           
031900     ACCEPT WS-RUN-DATE FROM DATE.                                
032000     ACCEPT WS-RUN-TIME FROM TIME.                                
032100     MOVE ALL '=' TO WS-LIG-RAP.                                  
032200     DISPLAY WS-LIG-RAP.                                          
032300     DISPLAY 'GRADEXP DEBUT DE JOB '                              
032400              WS-RUN-DATE-MM '/' WS-RUN-DATE-DD '/'               
032500              WS-RUN-DATE-YY ' A ' WS-RUN-TIME-HH ':'             
032600              WS-RUN-TIME-MN ':' WS-RUN-TIME-SS.                  
032700     DISPLAY WS-LIG-RAP.                                          
032800     MOVE ZERO TO WS-SITE-CTR.                                    
032900     MOVE SPACES TO WS-TARGET-TERM.                               
033000     MOVE SPACES TO WS-OUTPUT-DIR.                                
033100     OPEN INPUT F-PARMCARD.                                       
033200     PERFORM 9100-TEST-FPARM-START THRU 9105-TEST-FPARM-END.      
033300     READ F-PARMCARD.                                             
033400     PERFORM 9100-TEST-FPARM-START THRU 9105-TEST-FPARM-END.      
033500     IF WS-STAT-FPARM-OK                                          
033600        MOVE PARM-TERM-EID   TO WS-TARGET-TERM                    
033700        MOVE PARM-OUTPUT-DIR TO WS-OUTPUT-DIR                     
033800     END-IF.                                                      
033900     CLOSE F-PARMCARD.                                            
034000     IF WS-TARGET-TERM = SPACES                                   
034100        PERFORM 1020-RESOLVE-TERM-START                           
034200           THRU 1025-RESOLVE-TERM-END                             
034300     END-IF.                                                      
034400 1010-INITIALIZE-END.                                             
034500                                                                  
034600* SI LA CARTE PARAMETRE N'INDIQUE PAS DE PERIODE, ON PREND LA     
034700* PERIODE DE LA DERNIERE SESSION COURANTE (DEM. 0203).            
034800 1020-RESOLVE-TERM-START.                                         
034900     OPEN INPUT F-CURSESS.                                        
035000     PERFORM 9170-TEST-FCSS-START THRU 9175-TEST-FCSS-END.        
035100     PERFORM 1030-READ-CURSESS-START THRU 1035-READ-CURSESS-END   
035200        UNTIL WS-STAT-FCSS-FIN.                                   
035300     CLOSE F-CURSESS.                                             
035400 1025-RESOLVE-TERM-END.                                           
035500                                                                  
035600 1030-READ-CURSESS-START.                                         
035700     READ F-CURSESS.                                              
035800     PERFORM 9170-TEST-FCSS-START THRU 9175-TEST-FCSS-END.        
035900     IF WS-STAT-FCSS-OK                                           
036000        MOVE CS-TERM-EID TO WS-TARGET-TERM                        
036100     END-IF.                                                      
036200 1035-READ-CURSESS-END.                                           
036300                                                                  
036400 2000-OPEN-FILES-START.                                           
036500     OPEN INPUT F-SITE.                                           
036600     PERFORM 9110-TEST-FSITE-START THRU 9115-TEST-FSITE-END.      
036700     OPEN INPUT F-MEMBER.                                         
036800     PERFORM 9120-TEST-FMBR-START THRU 9125-TEST-FMBR-END.        
036900     PERFORM 4005-READ-MEMBER-START THRU 4008-READ-MEMBER-END.    
037000     OPEN INPUT F-ASSIGN.                                         
037100     PERFORM 9130-TEST-FASN-START THRU 9135-TEST-FASN-END.        
037200     PERFORM 5005-READ-ASSN-START THRU 5008-READ-ASSN-END.        
037300     OPEN INPUT F-SCORE.                                          
037400     PERFORM 9140-TEST-FSCR-START THRU 9145-TEST-FSCR-END.        
037500     PERFORM 6505-READ-SCORE-START THRU 6508-READ-SCORE-END.      
037600     OPEN INPUT F-CGRADE.                                         
037700     PERFORM 9150-TEST-FCGR-START THRU 9155-TEST-FCGR-END.        
037800     PERFORM 6005-READ-CGRADE-START THRU 6008-READ-CGRADE-END.    
037900     OPEN INPUT F-DISPNM.                                         
038000     PERFORM 9160-TEST-FDNM-START THRU 9165-TEST-FDNM-END.        
038100 2010-OPEN-FILES-END.                                             
038200                                                                  
038300 2900-CLOSE-FILES-START.                                          
038400     CLOSE F-SITE F-MEMBER F-ASSIGN F-SCORE F-CGRADE F-DISPNM.    
038500 2910-CLOSE-FILES-END.                                            
038600                                                                  
038700 2100-READ-SITE-START.                                            
038800     READ F-SITE.                                                 
038900     PERFORM 9110-TEST-FSITE-START THRU 9115-TEST-FSITE-END.      
039000 2110-READ-SITE-END.                                              
039100                                                                  
039200* REPERTOIRE DES NOMS D'AFFICHAGE -- UNE SEULE PASSE GLOBALE.     
039300 8000-LOAD-DNAMES-START.                                          
039400     PERFORM 8010-LOAD-ONE-DNAME-START                            
039500          THRU 8020-LOAD-ONE-DNAME-END                            
039600        UNTIL WS-STAT-FDNM-FIN.                                   
039700 8090-LOAD-DNAMES-END.                                            
039800                                                                  
039900 8010-LOAD-ONE-DNAME-START.                                       
040000     READ F-DISPNM.                                               
040100     PERFORM 9160-TEST-FDNM-START THRU 9165-TEST-FDNM-END.        
040200     IF WS-STAT-FDNM-OK                                           
040300        SET WS-NB-DNAME UP BY 1                                   
040400        MOVE DN-USER-EID     TO WS-DNM-EID(WS-NB-DNAME)           
040500        MOVE DN-DISPLAY-NAME TO WS-DNM-NAME(WS-NB-DNAME)          
040600     END-IF.                                                      
040700 8020-LOAD-ONE-DNAME-END.                                         
040800                                                                  
040900* BOUCLE PRINCIPALE -- UN PASSAGE PAR SITE DU FICHIER F-SITE,     
041000* DANS L'ORDRE DU FICHIER (TITRE CROISSANT, TRIE EN AMONT).       
041100 3000-SITE-LOOP-START.                                            
041200     PERFORM 3010-EDIT-SITE-START THRU 3020-EDIT-SITE-END.        
041300     IF WS-SITE-SKIP-YES                                          
041400        GO TO 3090-SITE-LOOP-END                                  
041500     END-IF.                                                      
041600     PERFORM 3015-RESET-SITE-CTRS-START                           
041700        THRU 3018-RESET-SITE-CTRS-END.                            
041800     PERFORM 4000-LOAD-ROSTER-START THRU 4090-LOAD-ROSTER-END.    
041900     IF WS-NB-MBR = ZERO                                          
042000        GO TO 3090-SITE-LOOP-END                                  
042100     END-IF.                                                      
042200     PERFORM 5000-LOAD-ASSN-START THRU 5090-LOAD-ASSN-END.        
042300     IF WS-NB-ASSN = ZERO                                         
042400        GO TO 3090-SITE-LOOP-END                                  
042500     END-IF.                                                      
042600     PERFORM 6500-LOAD-SCORES-START THRU 6590-LOAD-SCORES-END.    
042700     PERFORM 6000-LOAD-CGRADE-START THRU 6090-LOAD-CGRADE-END.    
042800     PERFORM 7000-BUILD-GRADES-START THRU 7090-BUILD-GRADES-END.  
042900     PERFORM 9000-WRITE-CSV-START THRU 9090-WRITE-CSV-END.        
043000     PERFORM 9095-DISPLAY-SITE-CTRS-START                         
043100        THRU 9096-DISPLAY-SITE-CTRS-END.                          
043200     SET WS-SITE-CTR UP BY 1.                                     
043300 3090-SITE-LOOP-END.                                              
043400     PERFORM 2100-READ-SITE-START THRU 2110-READ-SITE-END.        
043500                                                                  
043600* FILTRE D'ELIGIBILITE DU SITE : PERIODE, PAS SITE PERSONNEL,     
043700* PAS SITE SPECIAL (DEM. 4471).                                   
043800 3010-EDIT-SITE-START.                                            
043900     SET WS-SITE-SKIP-NO TO TRUE.                                 
044000     IF WS-STAT-FSITE-FIN                                         
044100        SET WS-SITE-SKIP-YES TO TRUE                              
044200     ELSE                                                         
044300        IF (SITE-TERM-EID NOT = WS-TARGET-TERM)                   
044400           OR (SITE-USER-SITE-YES)                                
044500           OR (SITE-SPECIAL-YES)                                  
044600           SET WS-SITE-SKIP-YES TO TRUE                           
044700        END-IF                                                    
044800     END-IF.                                                      
044900 3020-EDIT-SITE-END.                                              
045000                                                                  
045100 3015-RESET-SITE-CTRS-START.                                      
045200     MOVE ZERO TO WS-NB-MBR   WS-NB-ASSN   WS-NB-SCORE            
045300                  WS-READ-CTR WS-WRITE-CTR.                       
045400 3018-RESET-SITE-CTRS-END.                                        
045500                                                                  
045600* CHARGEMENT DU ROSTER DU SITE -- LECTURE EN AVANCE (LE           
045700* FICHIER F-MEMBER EST GROUPE PAR SITE, MEME ORDRE QUE F-SITE)    
045800* PUIS TRI PAR ROLE ET EID (DEM. 0203/JMF).                       
045900 4000-LOAD-ROSTER-START.                                          
046000     PERFORM 4015-LOAD-ONE-MEMBER-START                           
046100          THRU 4020-LOAD-ONE-MEMBER-END                           
046200        UNTIL (WS-STAT-FMBR-FIN)                                  
046300           OR (MEMBER-SITE-ID NOT = SITE-ID).                     
046400     IF WS-NB-MBR NOT = ZERO                                      
046500        SORT WS-MEMBER-TAB ASCENDING                              
046600           KEY WS-MBR-ROLE WS-MBR-USER-EID                        
046700     END-IF.                                                      
046800 4090-LOAD-ROSTER-END.                                            
046900                                                                  
047000 4015-LOAD-ONE-MEMBER-START.                                      
047100     SET WS-NB-MBR UP BY 1.                                       
047200     MOVE MEMBER-USER-ID  TO WS-MBR-USER-ID(WS-NB-MBR).           
047300     MOVE MEMBER-USER-EID TO WS-MBR-USER-EID(WS-NB-MBR).          
047400     MOVE MEMBER-ROLE     TO WS-MBR-ROLE(WS-NB-MBR).              
047500     MOVE SPACES          TO WS-MBR-DISP-NAME(WS-NB-MBR).         
047600     MOVE SPACES          TO WS-MBR-CGRADE(WS-NB-MBR).            
047700     PERFORM 4005-READ-MEMBER-START THRU 4008-READ-MEMBER-END.    
047800 4020-LOAD-ONE-MEMBER-END.                                        
047900                                                                  
048000 4005-READ-MEMBER-START.                                          
048100     READ F-MEMBER.                                               
048200     PERFORM 9120-TEST-FMBR-START THRU 9125-TEST-FMBR-END.        
048300 4008-READ-MEMBER-END.                                            
048400                                                                  
048500* CHARGEMENT DES DEVOIRS DU SITE, DANS L'ORDRE DU FICHIER.        
048600 5000-LOAD-ASSN-START.                                            
048700     PERFORM 5015-LOAD-ONE-ASSN-START                             
048800          THRU 5020-LOAD-ONE-ASSN-END                             
048900        UNTIL (WS-STAT-FASN-FIN)                                  
049000           OR (ASSN-SITE-ID NOT = SITE-ID).                       
049100 5090-LOAD-ASSN-END.                                              
049200                                                                  
049300 5015-LOAD-ONE-ASSN-START.                                        
049400     SET WS-NB-ASSN UP BY 1.                                      
049500     MOVE ASSN-ID   TO WS-ASN-ID(WS-NB-ASSN).                     
049600     MOVE ASSN-NAME TO WS-ASN-NAME(WS-NB-ASSN).                   
049700     PERFORM 5005-READ-ASSN-START THRU 5008-READ-ASSN-END.        
049800 5020-LOAD-ONE-ASSN-END.                                          
049900                                                                  
050000 5005-READ-ASSN-START.                                            
050100     READ F-ASSIGN.                                               
050200     PERFORM 9130-TEST-FASN-START THRU 9135-TEST-FASN-END.        
050300 5008-READ-ASSN-END.                                              
050400                                                                  
050500* NOTE DE COURS -- LA SAISIE (E) ECRASE TOUJOURS LE CALCUL (C)    
050600* CAR LE FICHIER EST TRIE SITE/MEMBRE/SOURCE, C AVANT E           
050700* (DEM. 0114/RD).                                                 
050800 6000-LOAD-CGRADE-START.                                          
050900     PERFORM 6015-LOAD-ONE-CGRADE-START                           
051000          THRU 6020-LOAD-ONE-CGRADE-END                           
051100        UNTIL (WS-STAT-FCGR-FIN)                                  
051200           OR (CG-SITE-ID NOT = SITE-ID).                         
051300 6090-LOAD-CGRADE-END.                                            
051400                                                                  
051500 6015-LOAD-ONE-CGRADE-START.                                      
051600     PERFORM 6030-FIND-MEMBER-START THRU 6035-FIND-MEMBER-END.    
051700     IF WS-MBR-FOUND-YES                                          
051800        MOVE CG-VALUE TO WS-MBR-CGRADE(WS-IX-FOUND)               
051900     END-IF.                                                      
052000     PERFORM 6005-READ-CGRADE-START THRU 6008-READ-CGRADE-END.    
052100 6020-LOAD-ONE-CGRADE-END.                                        
052200                                                                  
052300 6005-READ-CGRADE-START.                                          
052400     READ F-CGRADE.                                               
052500     PERFORM 9150-TEST-FCGR-START THRU 9155-TEST-FCGR-END.        
052600 6008-READ-CGRADE-END.                                            
052700                                                                  
052800 6030-FIND-MEMBER-START.                                          
052900     SET WS-MBR-FOUND-NO TO TRUE.                                 
053000     SET IDX-MBR TO 1.                                            
053100     SEARCH WS-MEMBER-TAB                                         
053200        AT END                                                    
053300           SET WS-MBR-FOUND-NO TO TRUE                            
053400        WHEN WS-MBR-USER-ID(IDX-MBR) = CG-USER-ID                 
053500           SET WS-MBR-FOUND-YES TO TRUE                           
053600           SET WS-IX-FOUND TO IDX-MBR                             
053700     END-SEARCH.                                                  
053800 6035-FIND-MEMBER-END.                                            
053900                                                                  
054000* NOTES DU SITE -- RECHARGEES A CHAQUE SITE, RECHERCHEES PAR      
054100* DEVOIR ET PAR MEMBRE AU MOMENT DE L'ECRITURE DU CSV.            
054200 6500-LOAD-SCORES-START.                                          
054300     PERFORM 6515-LOAD-ONE-SCORE-START                            
054400          THRU 6520-LOAD-ONE-SCORE-END                            
054500        UNTIL (WS-STAT-FSCR-FIN)                                  
054600           OR (SCORE-SITE-ID NOT = SITE-ID).                      
054700 6590-LOAD-SCORES-END.                                            
054800                                                                  
054900 6515-LOAD-ONE-SCORE-START.                                       
055000     SET WS-NB-SCORE UP BY 1.                                     
055100     MOVE SCORE-ASSN-ID TO WS-SCR-ASSN-ID(WS-NB-SCORE).           
055200     MOVE SCORE-USER-ID TO WS-SCR-USER-ID(WS-NB-SCORE).           
055300     MOVE SCORE-POINTS  TO WS-SCR-POINTS(WS-NB-SCORE).            
055400     PERFORM 6505-READ-SCORE-START THRU 6508-READ-SCORE-END.      
055500 6520-LOAD-ONE-SCORE-END.                                         
055600                                                                  
055700 6505-READ-SCORE-START.                                           
055800     READ F-SCORE.                                                
055900     PERFORM 9140-TEST-FSCR-START THRU 9145-TEST-FSCR-END.        
056000 6508-READ-SCORE-END.                                             
056100                                                                  
056200* NOM D'AFFICHAGE DE CHAQUE MEMBRE DU ROSTER (DEM. 0288).         
056300 7000-BUILD-GRADES-START.                                         
056400     PERFORM 7010-BUILD-ONE-ROW-START                             
056500          THRU 7020-BUILD-ONE-ROW-END                             
056600        VARYING WS-IX-MBR FROM 1 BY 1                             
056700        UNTIL WS-IX-MBR > WS-NB-MBR.                              
056800 7090-BUILD-GRADES-END.                                           
056900                                                                  
057000 7010-BUILD-ONE-ROW-START.                                        
057100     MOVE WS-MBR-USER-EID(WS-IX-MBR) TO WS-SEARCH-EID.            
057200     PERFORM 7015-FIND-DISPNAME-START                             
057300        THRU 7018-FIND-DISPNAME-END.                              
057400 7020-BUILD-ONE-ROW-END.                                          
057500                                                                  
057600 7015-FIND-DISPNAME-START.                                        
057700     SET WS-DNM-FOUND-NO TO TRUE.                                 
057800     SET IDX-DNM TO 1.                                            
057900     SEARCH WS-DNAME-TAB                                          
058000        AT END                                                    
058100           SET WS-DNM-FOUND-NO TO TRUE                            
058200        WHEN WS-DNM-EID(IDX-DNM) = WS-SEARCH-EID                  
058300           MOVE WS-DNM-NAME(IDX-DNM)                              
058400              TO WS-MBR-DISP-NAME(WS-IX-MBR)                      
058500     END-SEARCH.                                                  
058600 7018-FIND-DISPNAME-END.                                          
058700                                                                  
058800* RECHERCHE D'UNE NOTE (DEVOIR, MEMBRE) DANS LA TABLE DU SITE.    
058900* PAS TROUVE = COLONNE VIDE (JAMAIS OMISE).                       
059000 7500-FIND-SCORE-START.                                           
059100     SET WS-SCR-FOUND-NO TO TRUE.                                 
059200     SET IDX-SCR TO 1.                                            
059300     SEARCH WS-SCORE-TAB                                          
059400        AT END                                                    
059500           SET WS-SCR-FOUND-NO TO TRUE                            
059600        WHEN (WS-SCR-ASSN-ID(IDX-SCR) = WS-SEARCH-ASSN-ID)        
059700          AND (WS-SCR-USER-ID(IDX-SCR) = WS-SEARCH-USER-ID)       
059800           SET WS-SCR-FOUND-YES TO TRUE                           
059900           MOVE WS-SCR-POINTS(IDX-SCR) TO WS-CSV-CELL             
060000     END-SEARCH.                                                  
060100 7590-FIND-SCORE-END.                                             
060200                                                                  
060300* ECRITURE DU CSV DU SITE (DEM. 5502 : NOM = REPERTOIRE +         
060400* IDENTIFIANT SITE + ".CSV" -- L'OPEN OUTPUT REMPLACE TOUJOURS    
060500* UN FICHIER EXISTANT DU MEME NOM, PAS BESOIN DE LE SUPPRIMER).   
060600 9000-WRITE-CSV-START.                                            
060700     PERFORM 9005-SET-CSV-NAME-START THRU 9008-SET-CSV-NAME-END.  
060800     OPEN OUTPUT F-CSVOUT.                                        
060900     PERFORM 9180-TEST-FCSV-START THRU 9185-TEST-FCSV-END.        
061000     PERFORM 9010-BUILD-HEADER-START                              
061100        THRU 9015-BUILD-HEADER-END.                               
061200     PERFORM 9020-WRITE-DETAIL-START                              
061300          THRU 9030-WRITE-DETAIL-END                              
061400        VARYING WS-IX-MBR FROM 1 BY 1                             
061500        UNTIL WS-IX-MBR > WS-NB-MBR.                              
061600     CLOSE F-CSVOUT.                                              
061700 9090-WRITE-CSV-END.                                              
061800                                                                  
061900 9005-SET-CSV-NAME-START.                                         
062000     MOVE SPACES TO WS-CSV-FILENAME.                              
062100     STRING WS-OUTPUT-DIR DELIMITED BY SPACE                      
062200            SITE-ID       DELIMITED BY SPACE                      
062300            '.CSV'        DELIMITED BY SIZE                       
062400        INTO WS-CSV-FILENAME.                                     
062500 9008-SET-CSV-NAME-END.                                           
062600                                                                  
062700 9010-BUILD-HEADER-START.                                         
062800     MOVE SPACES TO WS-CSV-LINE.                                  
062900     SET WS-CSV-PTR TO 1.                                         
063000     STRING '"Student ID","Student Name"' DELIMITED BY SIZE       
063100        INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.                 
063200     PERFORM 9012-BUILD-HEADER-COL-START                          
063300          THRU 9014-BUILD-HEADER-COL-END                          
063400        VARYING WS-IX-ASN FROM 1 BY 1                             
063500        UNTIL WS-IX-ASN > WS-NB-ASSN.                             
063600     STRING ',"Course Grade"' DELIMITED BY SIZE                   
063700        INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.                 
063800     COMPUTE WS-CSV-LEN = WS-CSV-PTR - 1.                         
063900     PERFORM 9016-WRITE-CSV-LINE-START                            
064000        THRU 9018-WRITE-CSV-LINE-END.                             
064100 9015-BUILD-HEADER-END.                                           
064200                                                                  
064300 9012-BUILD-HEADER-COL-START.                                     
064400     STRING ',"'                             DELIMITED BY SIZE    
064500            WS-ASN-NAME(WS-IX-ASN)            DELIMITED BY SPACE  
064600            '"'                               DELIMITED BY SIZE   
064700        INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.                 
064800 9014-BUILD-HEADER-COL-END.                                       
064900                                                                  
065000 9016-WRITE-CSV-LINE-START.                                       
065100     MOVE WS-CSV-LINE TO R-CSVOUT.                                
065200     WRITE R-CSVOUT.                                              
065300     PERFORM 9180-TEST-FCSV-START THRU 9185-TEST-FCSV-END.        
065400     SET WS-WRITE-CTR UP BY 1.                                    
065500 9018-WRITE-CSV-LINE-END.                                         
065600                                                                  
065700 9020-WRITE-DETAIL-START.                                         
065800     MOVE SPACES TO WS-CSV-LINE.                                  
065900     SET WS-CSV-PTR TO 1.                                         
066000     STRING '"'                                DELIMITED BY SIZE  
066100            WS-MBR-USER-ID(WS-IX-MBR)           DELIMITED BY SPACE
066200            '","'                               DELIMITED BY SIZE 
066300            WS-MBR-DISP-NAME(WS-IX-MBR)         DELIMITED BY SPACE
066400            '"'                                 DELIMITED BY SIZE 
066500        INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.                 
066600     PERFORM 9022-WRITE-DETAIL-COL-START                          
066700          THRU 9024-WRITE-DETAIL-COL-END                          
066800        VARYING WS-IX-ASN FROM 1 BY 1                             
066900        UNTIL WS-IX-ASN > WS-NB-ASSN.                             
067000     STRING ',"'                                DELIMITED BY SIZE 
067100            WS-MBR-CGRADE(WS-IX-MBR)            DELIMITED BY SPACE
067200            '"'                                 DELIMITED BY SIZE 
067300        INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.                 
067400     COMPUTE WS-CSV-LEN = WS-CSV-PTR - 1.                         
067500     PERFORM 9016-WRITE-CSV-LINE-START                            
067600        THRU 9018-WRITE-CSV-LINE-END.                             
067700 9030-WRITE-DETAIL-END.                                           
067800                                                                  
067900 9022-WRITE-DETAIL-COL-START.                                     
068000     MOVE WS-MBR-USER-ID(WS-IX-MBR) TO WS-SEARCH-USER-ID.         
068100     MOVE WS-ASN-ID(WS-IX-ASN)      TO WS-SEARCH-ASSN-ID.         
068200     MOVE SPACES TO WS-CSV-CELL.                                  
068300     PERFORM 7500-FIND-SCORE-START THRU 7590-FIND-SCORE-END.      
068400     STRING ',"'                    DELIMITED BY SIZE             
068500            WS-CSV-CELL             DELIMITED BY SPACE            
068600            '"'                     DELIMITED BY SIZE             
068700        INTO WS-CSV-LINE WITH POINTER WS-CSV-PTR.                 
068800 9024-WRITE-DETAIL-COL-END.                                       
068900                                                                  
069000 9095-DISPLAY-SITE-CTRS-START.                                    
069100     MOVE WS-NB-MBR    TO WS-NB-MBR-ED.                           
069200     MOVE WS-WRITE-CTR TO WS-WRITE-CTR-ED.                        
069300     MOVE ALL '-' TO WS-LIG-RAP.                                  
069400     DISPLAY WS-LIG-RAP.                                          
069500     DISPLAY 'SITE ' SITE-ID                                      
069600              ' MEMBRES: '        WS-NB-MBR-ED                    
069700              ' LIGNES ECRITES: ' WS-WRITE-CTR-ED.                
069800 9096-DISPLAY-SITE-CTRS-END.                                      
069900                                                                  
070000* TESTS DE STATUT -- UN PARAGRAPHE PAR FICHIER, COMME LE          
070100* VEUT L'USAGE DE LA MAISON (VOIR TEST-STATUT DE FILECPY0).       
070200 9100-TEST-FPARM-START.                                           
070300     IF (NOT WS-STAT-FPARM-OK) AND (NOT WS-STAT-FPARM-FIN)        
070400        MOVE ALL '/' TO WS-LIG-RAP                                
070500        DISPLAY WS-LIG-RAP                                        
070600        DISPLAY 'ERREUR F-PARMCARD - CODE RETOUR '                
070700                 WS-STAT-FPARM                                    
070800        DISPLAY WS-LIG-RAP                                        
070900        GO TO 0010-STOP-PRG                                       
071000     END-IF.                                                      
071100 9105-TEST-FPARM-END.                                             
071200                                                                  
071300 9110-TEST-FSITE-START.                                           
071400     IF (NOT WS-STAT-FSITE-OK) AND (NOT WS-STAT-FSITE-FIN)        
071500        MOVE ALL '/' TO WS-LIG-RAP                                
071600        DISPLAY WS-LIG-RAP                                        
071700        DISPLAY 'ERREUR F-SITE - CODE RETOUR '                    
071800                 WS-STAT-FSITE                                    
071900        DISPLAY WS-LIG-RAP                                        
072000        GO TO 0010-STOP-PRG                                       
072100     END-IF.                                                      
072200 9115-TEST-FSITE-END.                                             
072300                                                                  
072400 9120-TEST-FMBR-START.                                            
072500     IF (NOT WS-STAT-FMBR-OK) AND (NOT WS-STAT-FMBR-FIN)          
072600        MOVE ALL '/' TO WS-LIG-RAP                                
072700        DISPLAY WS-LIG-RAP                                        
072800        DISPLAY 'ERREUR F-MEMBER - CODE RETOUR '                  
072900                 WS-STAT-FMBR                                     
073000        DISPLAY WS-LIG-RAP                                        
073100        GO TO 0010-STOP-PRG                                       
073200     END-IF.                                                      
073300 9125-TEST-FMBR-END.                                              
073400                                                                  
073500 9130-TEST-FASN-START.                                            
073600     IF (NOT WS-STAT-FASN-OK) AND (NOT WS-STAT-FASN-FIN)          
073700        MOVE ALL '/' TO WS-LIG-RAP                                
073800        DISPLAY WS-LIG-RAP                                        
073900        DISPLAY 'ERREUR F-ASSIGN - CODE RETOUR '                  
074000                 WS-STAT-FASN ' DEVOIR ' ASSN-ID-X                
074100        DISPLAY WS-LIG-RAP                                        
074200        GO TO 0010-STOP-PRG                                       
074300     END-IF.                                                      
074400 9135-TEST-FASN-END.                                              
074500                                                                  
074600 9140-TEST-FSCR-START.                                            
074700     IF (NOT WS-STAT-FSCR-OK) AND (NOT WS-STAT-FSCR-FIN)          
074800        MOVE ALL '/' TO WS-LIG-RAP                                
074900        DISPLAY WS-LIG-RAP                                        
075000        DISPLAY 'ERREUR F-SCORE - CODE RETOUR '                   
075100                 WS-STAT-FSCR                                     
075200        DISPLAY WS-LIG-RAP                                        
075300        GO TO 0010-STOP-PRG                                       
075400     END-IF.                                                      
075500 9145-TEST-FSCR-END.                                              
075600                                                                  
075700 9150-TEST-FCGR-START.                                            
075800     IF (NOT WS-STAT-FCGR-OK) AND (NOT WS-STAT-FCGR-FIN)          
075900        MOVE ALL '/' TO WS-LIG-RAP                                
076000        DISPLAY WS-LIG-RAP                                        
076100        DISPLAY 'ERREUR F-CGRADE - CODE RETOUR '                  
076200                 WS-STAT-FCGR                                     
076300        DISPLAY WS-LIG-RAP                                        
076400        GO TO 0010-STOP-PRG                                       
076500     END-IF.                                                      
076600 9155-TEST-FCGR-END.                                              
076700                                                                  
076800 9160-TEST-FDNM-START.                                            
076900     IF (NOT WS-STAT-FDNM-OK) AND (NOT WS-STAT-FDNM-FIN)          
077000        MOVE ALL '/' TO WS-LIG-RAP                                
077100        DISPLAY WS-LIG-RAP                                        
077200        DISPLAY 'ERREUR F-DISPNM - CODE RETOUR '                  
077300                 WS-STAT-FDNM                                     
077400        DISPLAY WS-LIG-RAP                                        
077500        GO TO 0010-STOP-PRG                                       
077600     END-IF.                                                      
077700 9165-TEST-FDNM-END.                                              
077800                                                                  
077900 9170-TEST-FCSS-START.                                            
078000     IF (NOT WS-STAT-FCSS-OK) AND (NOT WS-STAT-FCSS-FIN)          
078100        MOVE ALL '/' TO WS-LIG-RAP                                
078200        DISPLAY WS-LIG-RAP                                        
078300        DISPLAY 'ERREUR F-CURSESS - CODE RETOUR '                 
078400                 WS-STAT-FCSS                                     
078500        DISPLAY WS-LIG-RAP                                        
078600        GO TO 0010-STOP-PRG                                       
078700     END-IF.                                                      
078800 9175-TEST-FCSS-END.                                              
078900                                                                  
079000 9180-TEST-FCSV-START.                                            
079100     IF (NOT WS-STAT-FCSV-OK)                                     
079200        MOVE ALL '/' TO WS-LIG-RAP                                
079300        DISPLAY WS-LIG-RAP                                        
079400        DISPLAY 'ERREUR F-CSVOUT - CODE RETOUR '                  
079500                 WS-STAT-FCSV                                     
079600        DISPLAY WS-LIG-RAP                                        
079700        GO TO 0010-STOP-PRG                                       
079800     END-IF.                                                      
079900 9185-TEST-FCSV-END.                                              
