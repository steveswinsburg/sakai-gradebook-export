000100*=============================================================*   
000200*  FCGRADE.CPY                                                 *  
000300*  ENREGISTREMENT NOTE DE COURS -- CALCULEE OU SAISIE.         *  
000400*  FICHIER TRIE PAR SITE, PUIS MEMBRE, PUIS SOURCE (C AVANT E) *  
000500*  DE SORTE QUE LA SAISIE (E) ECRASE TOUJOURS LE CALCUL (C).   *  
000600*  AUTEUR : R. DELACROIX          ECRIT LE : 03/11/1988        *  
000700*=============================================================*   
000800 FD  F-CGRADE                                                     
000900     RECORD CONTAINS 100 CHARACTERS                               
001000     RECORDING MODE IS F.                                         
001100                                                                  
001200 01  R-CGRADE.                                                    
001300     05  CG-SITE-ID            PIC X(36).                         
001400     05  CG-USER-ID            PIC X(36).                         
001500     05  CG-SOURCE             PIC X(01).                         
001600         88  CG-SOURCE-CALCULEE        VALUE 'C'.                 
001700         88  CG-SOURCE-SAISIE          VALUE 'E'.                 
001800     05  CG-VALUE              PIC X(20).                         
001900     05  FILLER                PIC X(07).                         
