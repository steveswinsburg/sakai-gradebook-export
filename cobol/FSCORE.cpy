000100*=============================================================*   
000200*  FSCORE.CPY                                                  *  
000300*  ENREGISTREMENT NOTE -- UNE NOTE PAR SITE/DEVOIR/MEMBRE.     *  
000400*  FICHIER TRIE PAR SITE, MEME ORDRE QUE F-SITE.               *  
000500*  AUTEUR : R. DELACROIX          ECRIT LE : 03/11/1988        *  
000600*=============================================================*   
000700 FD  F-SCORE                                                      
000800     RECORD CONTAINS 120 CHARACTERS                               
000900     RECORDING MODE IS F.                                         
001000                                                                  
001100 01  R-SCORE.                                                     
001200     05  SCORE-SITE-ID         PIC X(36).                         
001300     05  SCORE-ASSN-ID         PIC S9(18).                        
001400     05  SCORE-USER-ID         PIC X(36).                         
001500     05  SCORE-POINTS          PIC X(20).                         
001600     05  FILLER                PIC X(10).                         
